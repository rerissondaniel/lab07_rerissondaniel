000100******************************************************************
000200*    COPY LOJACMD                                               *
000300*    CENTRAL P2-CG - LAYOUT DO REGISTRO DE COMANDOS DE ENTRADA  *
000400*    (ARQUIVO COMANDOS).  UM REGISTRO = UM COMANDO.  O CODIGO   *
000500*    DO COMANDO (CMD-CODIGO) DEFINE QUAL REDEFINES DE           *
000600*    CMD-DADOS E VALIDO PARA O REGISTRO.                        *
000700*-----------------------------------------------------------------
000800*    V.SOARES   05/03/91  PRIMEIRA VERSAO - SO CADASTRO E
000900*                         DEPOSITO (COMANDOS 01 E 02).
001000*    A.PEREIRA  03/11/95  INCLUIDOS VENDA, PREMIO E PUNICAO
001100*                         (COMANDOS 03/04/05) - REQ.041.
001200*    M.COSTA    22/01/99  AJUSTE Y2K NAS ROTINAS DE DATA DO
001300*                         PROGRAMA CHAMADOR - SEM IMPACTO NO
001400*                         LAYOUT DESTE REGISTRO.
001500*    J.ALMEIDA  11/06/01  INCLUIDOS CONSULTA, PROMOCAO MANUAL E
001600*                         RELATORIO (COMANDOS 06/07/08/09) -
001700*                         REQ.068.
001800******************************************************************
001900 01  REG-COMANDO.
002000     05  CMD-CODIGO                   PIC X(02).
002100         88  CMD-REGISTRA-USUARIO          VALUE "01".
002200         88  CMD-DEPOSITA-CREDITO          VALUE "02".
002300         88  CMD-VENDE-JOGO                VALUE "03".
002400         88  CMD-PREMIA-JOGADA             VALUE "04".
002500         88  CMD-PUNE-JOGADA               VALUE "05".
002600         88  CMD-CONSULTA-CREDITO          VALUE "06".
002700         88  CMD-CONSULTA-X2P              VALUE "07".
002800         88  CMD-PROMOVE-MANUAL            VALUE "08".
002900         88  CMD-EMITE-RELATORIO           VALUE "09".
003000     05  CMD-DADOS                    PIC X(116).
003100
003200*    REDEFINES 01 - COMANDO "01" - CADASTRA USUARIO
003300     05  CMD-DADOS-REGISTRA REDEFINES CMD-DADOS.
003400         10  CMD-RU-NOME              PIC X(30).
003500         10  CMD-RU-LOGIN             PIC X(15).
003600         10  CMD-RU-TIPO              PIC X(08).
003700         10  FILLER                   PIC X(63).
003800
003900*    REDEFINES 02 - COMANDO "02" - DEPOSITA CREDITO
004000     05  CMD-DADOS-DEPOSITO REDEFINES CMD-DADOS.
004100         10  CMD-DP-LOGIN             PIC X(15).
004200         10  CMD-DP-QUANTIA           PIC S9(07)V99.
004300         10  FILLER                   PIC X(92).
004400
004500*    REDEFINES 03 - COMANDO "03" - VENDE JOGO
004600*    AS JOGABILIDADES SAO UM CONJUNTO FECHADO DE 5 VALORES -
004700*    CADA UMA VAI NUM INDICADOR S/N PROPRIO (REQ.041).
004800     05  CMD-DADOS-VENDA REDEFINES CMD-DADOS.
004900         10  CMD-VD-LOGIN             PIC X(15).
005000         10  CMD-VD-NOME-JOGO         PIC X(30).
005100         10  CMD-VD-TIPO              PIC X(10).
005200         10  CMD-VD-PRECO             PIC S9(05)V99.
005300         10  CMD-VD-TAG-ONLINE        PIC X(01).
005400         10  CMD-VD-TAG-OFFLINE       PIC X(01).
005500         10  CMD-VD-TAG-COMPETITIVO   PIC X(01).
005600         10  CMD-VD-TAG-COOPERATIVO   PIC X(01).
005700         10  CMD-VD-TAG-MULTIPLAYER   PIC X(01).
005800         10  FILLER                   PIC X(49).
005900
006000*    REDEFINES 04 - COMANDOS "04" E "05" - PREMIA / PUNE JOGADA
006100     05  CMD-DADOS-JOGADA REDEFINES CMD-DADOS.
006200         10  CMD-JG-LOGIN             PIC X(15).
006300         10  CMD-JG-NOME-JOGO         PIC X(30).
006400         10  FILLER                   PIC X(71).
006500
006600*    REDEFINES 05 - COMANDOS "06" E "07" - CONSULTA CREDITO/X2P
006700     05  CMD-DADOS-CONSULTA REDEFINES CMD-DADOS.
006800         10  CMD-CN-LOGIN             PIC X(15).
006900         10  FILLER                   PIC X(101).
007000
007100*    REDEFINES 06 - COMANDO "08" - PROMOCAO MANUAL DE CATEGORIA
007200     05  CMD-DADOS-PROMOCAO REDEFINES CMD-DADOS.
007300         10  CMD-PM-LOGIN             PIC X(15).
007400         10  FILLER                   PIC X(101).
007500
007600     05  FILLER                       PIC X(02).
