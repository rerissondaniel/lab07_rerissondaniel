000100******************************************************************
000200*    COPY LOJAREL                                               *
000300*    CENTRAL P2-CG - LINHA DE DETALHE DO RELATORIO DE USUARIOS  *
000400*    (ARQUIVO RELATORIO).  MONTADA PELA SECAO 9050 DO LOJA01 E  *
000500*    TRANSFERIDA PARA O REGISTRO DE SAIDA VIA WRITE...FROM.     *
000600*-----------------------------------------------------------------
000700*    J.ALMEIDA  11/06/01  PRIMEIRA VERSAO (REQ.068).
000800*    J.ALMEIDA  02/08/02  INCLUIDA COLUNA DE QTDE DE JOGOS
000900*                         COMPRADOS (REQ.075).
001000******************************************************************
001100 01  RELATORIO-LINHA.
001200     05  FILLER                       PIC X(02).
001300     05  REL-NOME                     PIC X(30).
001400     05  REL-LOGIN                    PIC X(15).
001500     05  REL-CREDITO                  PIC -ZZZZZZZZ9.9.
001600     05  REL-X2P                      PIC ZZZZZZ9.
001700     05  REL-ROLE                     PIC X(08).
001800     05  REL-NUM-JOGOS                PIC ZZ9.
001900     05  FILLER                       PIC X(03).
