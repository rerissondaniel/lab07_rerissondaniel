000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LOJA01.
000300 AUTHOR. V. SOARES.
000400 INSTALLATION. CENTRAL P2-CG - INFORMATICA.
000500 DATE-WRITTEN. 05/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO DEPARTAMENTO DE INFORMATICA.
000800******************************************************************
000900*    LOJA01 - PROCESSAMENTO EM LOTE DO CLUBE DE FIDELIDADE DA   *
001000*    CENTRAL P2-CG.  LE O ARQUIVO DE COMANDOS (COMANDOS),       *
001100*    MANTEM O CADASTRO DE USUARIOS EM MEMORIA DURANTE A RODADA  *
001200*    E EMITE O RELATORIO DE USUARIOS (RELATORIO) QUANDO O       *
001300*    COMANDO DE RELATORIO APARECER NA ENTRADA.                  *
001400*-----------------------------------------------------------------
001500*    HISTORICO DE ALTERACOES
001600*-----------------------------------------------------------------
001700*    V.SOARES   05/03/91  PRIMEIRA VERSAO.  SO TRATA OS
001800*                         COMANDOS DE CADASTRO (01) E DEPOSITO
001900*                         (02).  CADASTRO LIMITADO A 50 USU-
002000*                         ARIOS.                                  CH-002
002100*    V.SOARES   19/04/91  CORRIGIDA REJEICAO DE LOGIN DUPLICADO
002200*                         QUE NAO ESTAVA CONSULTANDO A TABELA
002300*                         ANTES DE INSERIR.                       CH-006
002400*    A.PEREIRA  03/11/95  INCLUSOS OS COMANDOS DE VENDA DE
002500*                         JOGO (03), PREMIO (04) E PUNICAO (05)
002600*                         POR JOGABILIDADE, COM TABELA DE
002700*                         REGRAS POR CATEGORIA NOOB/VETERANO.
002800*                         CADASTRO AMPLIADO PARA 100 USUARIOS.
002900*                                                                 CH-041
003000*    A.PEREIRA  27/11/95  CORRIGIDO CALCULO DO GANHO DE X2P NA
003100*                         VENDA, QUE ESTAVA USANDO O PRECO COM
003200*                         CENTAVOS EM VEZ DO VALOR INTEIRO.
003300*                                                                 CH-044
003400*    M.COSTA    22/01/99  REVISAO Y2K - CONFERIDA A ROTINA DE
003500*                         DATA DO CABECALHO DO RELATORIO.  ANO
003600*                         DE 2 POSICOES MANTIDO: CAMPO E SO
003700*                         EXIBICAO, NAO ENTRA EM CALCULO NEM EM
003800*                         COMPARACAO.  NENHUM CODIGO ALTERADO.
003900*                                                                 CH-050
004000*    J.ALMEIDA  11/06/01  INCLUSOS OS COMANDOS DE CONSULTA DE
004100*                         SALDO (06/07), PROMOCAO MANUAL DE
004200*                         CATEGORIA (08) E EMISSAO DE
004300*                         RELATORIO (09).  O RELATORIO DEIXA DE
004400*                         SER AUTOMATICO NO FIM DO LOTE E PASSA
004500*                         A SER MAIS UM COMANDO DE ENTRADA.
004600*                                                                 CH-068
004700*    J.ALMEIDA  02/08/02  INCLUIDA NO RELATORIO A COLUNA DE
004800*                         QUANTIDADE DE JOGOS COMPRADOS POR
004900*                         USUARIO.                                CH-075
005000*    R.TEIXEIRA 14/03/06  REVISADA A PROMOCAO AUTOMATICA DE
005100*                         CATEGORIA (NOOB/VETERANO) PARA RODAR
005200*                         APOS TODA VENDA, PREMIO OU PUNICAO,
005300*                         CONFORME NORMA DE FIDELIDADE VIGENTE.
005400*                                                                 CH-081
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT COMANDOS  ASSIGN TO DISK
006300                       FILE STATUS IS FS-COMANDOS.
006400     SELECT RELATORIO ASSIGN TO PRINTER.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  COMANDOS
006800     LABEL RECORDS ARE STANDARD.
006900     COPY LOJACMD.
007000
007100 FD  RELATORIO
007200     LABEL RECORDS ARE OMITTED.
007300 01  REG-RELATORIO                    PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600 01  WS-DATA-EXEC.
007700     05  WS-DATA-SISTEMA.
007800         10  WS-ANO-SIS               PIC 9(02).
007900         10  WS-MES-SIS               PIC 9(02).
008000         10  WS-DIA-SIS               PIC 9(02).
008100
008200     COPY LOJAUSR.
008300
008400     COPY LOJARRG.
008500
008600     COPY LOJAREL.
008700
008800 77  FS-COMANDOS                      PIC X(02).
008900 77  WS-FIM-COMANDOS                  PIC X(01) VALUE "N".
009000     88  FIM-COMANDOS                      VALUE "S".
009100 77  WS-USUARIO-ACHADO                PIC X(01) VALUE "N".
009200     88  USUARIO-ACHADO                     VALUE "S".
009300 77  WS-JOGO-ACHADO                   PIC X(01) VALUE "N".
009400     88  JOGO-ACHADO                        VALUE "S".
009500 77  WS-REGRA-ACHADA                  PIC X(01) VALUE "N".
009600     88  REGRA-ACHADA                       VALUE "S".
009700 77  WS-COD-RETORNO                   PIC X(02) VALUE "00".
009800     88  RETORNO-OK                         VALUE "00".
009900 77  WS-QTDE-USUARIOS                 PIC 9(05) COMP VALUE ZERO.
010000 77  IX-USU-ACH                       PIC 9(05) COMP VALUE ZERO.
010100 77  IX-JOG-ACH                       PIC 9(05) COMP VALUE ZERO.
010200 77  IX-REGRA-ACH                     PIC 9(05) COMP VALUE ZERO.
010300 77  WS-TAG                           PIC 9(02) COMP VALUE ZERO.
010400 77  WS-LOGIN-PESQUISA                PIC X(15) VALUE SPACES.
010500 77  WS-NOME-JOGO-PESQUISA            PIC X(30) VALUE SPACES.
010600 77  WS-TIPO-PESQUISA                 PIC X(08) VALUE SPACES.
010700 77  WS-TIPO-NORM                     PIC X(08) VALUE SPACES.
010800 77  WS-TIPO-JOGO-NORM                PIC X(10) VALUE SPACES.
010900 77  WS-PRECO-LIQUIDO                 PIC S9(07)V99 COMP-3
011000                                       VALUE ZERO.
011100 77  WS-PRECO-TRUNCADO                PIC S9(05) COMP-3
011200                                       VALUE ZERO.
011300 77  WS-X2P-GANHO                     PIC S9(07) COMP-3
011400                                       VALUE ZERO.
011500 77  WS-CREDITO-EDITADO               PIC -ZZZZZZZZ9.9.
011600
011700 01  WS-AREA-TAGS.
011800     05  WS-TAGS-MONTADAS             PIC X(60).
011900     05  WS-TAGS-SLOTS REDEFINES WS-TAGS-MONTADAS
012000                                      OCCURS 5 TIMES PIC X(12).
012100
012200 01  LINHA-CABECALHO.
012300     05  FILLER                       PIC X(02) VALUE SPACES.
012400     05  FILLER                       PIC X(40) VALUE
012500         "CENTRAL P2-CG - RELATORIO DE USUARIOS  ".
012600     05  FILLER                       PIC X(06) VALUE "DATA: ".
012700     05  DIA-REL                      PIC 9(02).
012800     05  FILLER                       PIC X(01) VALUE "/".
012900     05  MES-REL                      PIC 9(02).
013000     05  FILLER                       PIC X(01) VALUE "/".
013100     05  ANO-REL                      PIC 9(02).
013200     05  FILLER                       PIC X(18) VALUE SPACES.
013300
013400 01  LINHA-COLUNAS.
013500     05  FILLER                       PIC X(02) VALUE SPACES.
013600     05  FILLER                       PIC X(30) VALUE "NOME".
013700     05  FILLER                       PIC X(15) VALUE "LOGIN".
013800     05  FILLER                       PIC X(12) VALUE "CREDITO".
013900     05  FILLER                       PIC X(07) VALUE "X2P".
014000     05  FILLER                       PIC X(08) VALUE "PAPEL".
014100     05  FILLER                       PIC X(03) VALUE "JG".
014200     05  FILLER                       PIC X(03) VALUE SPACES.
014300
014400 01  LINHA-TRACO-REL.
014500     05  FILLER                       PIC X(80) VALUE ALL "-".
014600
014700 PROCEDURE DIVISION.
014800*
014900 0000-INICIO-PROCESSAMENTO.
015000     PERFORM 1000-ABRE-ARQUIVOS     THRU 1000-EXIT.
015100     PERFORM 2000-CARGA-TABELA-REGRAS THRU 2000-EXIT.
015200     PERFORM 3000-LER-COMANDO       THRU 3000-EXIT.
015300     PERFORM 3100-PROCESSA-COMANDO  THRU 3100-EXIT
015400         UNTIL FIM-COMANDOS.
015500     PERFORM 9900-ENCERRA-PROCESSAMENTO THRU 9900-EXIT.
015600     STOP RUN.
015700*
015800*    ABRE OS ARQUIVOS DE ENTRADA E DE SAIDA DA RODADA.
015900*
016000 1000-ABRE-ARQUIVOS.
016100     OPEN INPUT  COMANDOS.
016200     OPEN OUTPUT RELATORIO.
016300 1000-EXIT.
016400     EXIT.
016500*
016600*    CARREGA EM MEMORIA AS REGRAS FIXAS DAS CATEGORIAS NOOB E
016700*    VETERANO - DESCONTO NA VENDA, X2P INICIAL, MULTIPLICADOR
016800*    DE X2P NA COMPRA E AS TABELAS DE PREMIO/PUNICAO POR
016900*    JOGABILIDADE (REQ.041).
017000*
017100 2000-CARGA-TABELA-REGRAS.
017200     MOVE "NOOB"                  TO RR-TIPO(1).
017300     MOVE .100                    TO RR-DESCONTO(1).
017400     MOVE 0                       TO RR-X2P-INICIAL(1).
017500     MOVE 10                      TO RR-X2P-COMPRA-MULT(1).
017600     MOVE "ONLINE      "          TO RR-PREMIO-TAG(1 1).
017700     MOVE 0                       TO RR-PREMIO-VALOR(1 1).
017800     MOVE "OFFLINE     "          TO RR-PREMIO-TAG(1 2).
017900     MOVE 30                      TO RR-PREMIO-VALOR(1 2).
018000     MOVE "COMPETITIVO "          TO RR-PREMIO-TAG(1 3).
018100     MOVE 0                       TO RR-PREMIO-VALOR(1 3).
018200     MOVE "COOPERATIVO "          TO RR-PREMIO-TAG(1 4).
018300     MOVE 0                       TO RR-PREMIO-VALOR(1 4).
018400     MOVE "MULTIPLAYER "          TO RR-PREMIO-TAG(1 5).
018500     MOVE 10                      TO RR-PREMIO-VALOR(1 5).
018600     MOVE "ONLINE      "          TO RR-PUNICAO-TAG(1 1).
018700     MOVE -10                     TO RR-PUNICAO-VALOR(1 1).
018800     MOVE "OFFLINE     "          TO RR-PUNICAO-TAG(1 2).
018900     MOVE 0                       TO RR-PUNICAO-VALOR(1 2).
019000     MOVE "COMPETITIVO "          TO RR-PUNICAO-TAG(1 3).
019100     MOVE -20                     TO RR-PUNICAO-VALOR(1 3).
019200     MOVE "COOPERATIVO "          TO RR-PUNICAO-TAG(1 4).
019300     MOVE -50                     TO RR-PUNICAO-VALOR(1 4).
019400     MOVE "MULTIPLAYER "          TO RR-PUNICAO-TAG(1 5).
019500     MOVE 0                       TO RR-PUNICAO-VALOR(1 5).
019600
019700     MOVE "VETERANO"              TO RR-TIPO(2).
019800     MOVE .200                    TO RR-DESCONTO(2).
019900     MOVE 1000                    TO RR-X2P-INICIAL(2).
020000     MOVE 15                      TO RR-X2P-COMPRA-MULT(2).
020100     MOVE "ONLINE      "          TO RR-PREMIO-TAG(2 1).
020200     MOVE 10                      TO RR-PREMIO-VALOR(2 1).
020300     MOVE "OFFLINE     "          TO RR-PREMIO-TAG(2 2).
020400     MOVE 0                       TO RR-PREMIO-VALOR(2 2).
020500     MOVE "COMPETITIVO "          TO RR-PREMIO-TAG(2 3).
020600     MOVE 0                       TO RR-PREMIO-VALOR(2 3).
020700     MOVE "COOPERATIVO "          TO RR-PREMIO-TAG(2 4).
020800     MOVE 20                      TO RR-PREMIO-VALOR(2 4).
020900     MOVE "MULTIPLAYER "          TO RR-PREMIO-TAG(2 5).
021000     MOVE 0                       TO RR-PREMIO-VALOR(2 5).
021100     MOVE "ONLINE      "          TO RR-PUNICAO-TAG(2 1).
021200     MOVE 0                       TO RR-PUNICAO-VALOR(2 1).
021300     MOVE "OFFLINE     "          TO RR-PUNICAO-TAG(2 2).
021400     MOVE -20                     TO RR-PUNICAO-VALOR(2 2).
021500     MOVE "COMPETITIVO "          TO RR-PUNICAO-TAG(2 3).
021600     MOVE -20                     TO RR-PUNICAO-VALOR(2 3).
021700     MOVE "COOPERATIVO "          TO RR-PUNICAO-TAG(2 4).
021800     MOVE 0                       TO RR-PUNICAO-VALOR(2 4).
021900     MOVE "MULTIPLAYER "          TO RR-PUNICAO-TAG(2 5).
022000     MOVE 0                       TO RR-PUNICAO-VALOR(2 5).
022100 2000-EXIT.
022200     EXIT.
022300*
022400*    LE O PROXIMO COMANDO DO ARQUIVO DE ENTRADA.
022500*
022600 3000-LER-COMANDO.
022700     READ COMANDOS
022800         AT END
022900             SET FIM-COMANDOS TO TRUE.
023000 3000-EXIT.
023100     EXIT.
023200*
023300*    DESPACHA O COMANDO LIDO PARA A ROTINA CORRESPONDENTE,
023400*    CONFORME O CODIGO EM CMD-CODIGO, E BUSCA O PROXIMO
023500*    COMANDO.                                                     CH-068
023600*
023700 3100-PROCESSA-COMANDO.
023800     IF CMD-REGISTRA-USUARIO
023900         PERFORM 4000-REGISTRA-USUARIO THRU 4000-EXIT.
024000     IF CMD-DEPOSITA-CREDITO
024100         PERFORM 5000-DEPOSITA-CREDITO THRU 5000-EXIT.
024200     IF CMD-VENDE-JOGO
024300         PERFORM 6000-VENDE-JOGO       THRU 6000-EXIT.
024400     IF CMD-PREMIA-JOGADA
024500         PERFORM 7000-PREMIA-JOGADA    THRU 7000-EXIT.
024600     IF CMD-PUNE-JOGADA
024700         PERFORM 7500-PUNE-JOGADA      THRU 7500-EXIT.
024800     IF CMD-CONSULTA-CREDITO OR CMD-CONSULTA-X2P
024900         PERFORM 8100-CONSULTA-SALDO   THRU 8100-EXIT.
025000     IF CMD-PROMOVE-MANUAL
025100         PERFORM 8200-PROMOVE-MANUAL   THRU 8200-EXIT.
025200     IF CMD-EMITE-RELATORIO
025300         PERFORM 9000-EMITE-RELATORIO  THRU 9000-EXIT.
025400     PERFORM 3000-LER-COMANDO THRU 3000-EXIT.
025500 3100-EXIT.
025600     EXIT.
025700*
025800*    COMANDO 01 - CADASTRA USUARIO NOVO.
025900*
026000 4000-REGISTRA-USUARIO.
026100     PERFORM 4100-VALIDA-DADOS-USUARIO THRU 4100-EXIT.
026200     IF NOT RETORNO-OK
026300         PERFORM 4090-REJEITA-USUARIO THRU 4090-EXIT
026400         GO TO 4000-EXIT.
026500     MOVE CMD-RU-LOGIN TO WS-LOGIN-PESQUISA.
026600     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
026700     IF USUARIO-ACHADO
026800         MOVE "11" TO WS-COD-RETORNO
026900         PERFORM 4090-REJEITA-USUARIO THRU 4090-EXIT
027000         GO TO 4000-EXIT.
027100     PERFORM 4200-INSERE-USUARIO THRU 4200-EXIT.
027200 4000-EXIT.
027300     EXIT.
027400*
027500*    LOCALIZA USUARIO PELO LOGIN EM WS-LOGIN-PESQUISA.  DEIXA
027600*    O RESULTADO EM USUARIO-ACHADO E O INDICE EM IX-USU-ACH.
027700*
027800 4050-LOCALIZA-USUARIO.
027900     MOVE "N" TO WS-USUARIO-ACHADO.
028000     PERFORM 4055-TESTA-USUARIO THRU 4055-EXIT
028100         VARYING IX-USU FROM 1 BY 1
028200         UNTIL IX-USU > WS-QTDE-USUARIOS OR USUARIO-ACHADO.
028300 4050-EXIT.
028400     EXIT.
028500
028600 4055-TESTA-USUARIO.
028700     IF USR-LOGIN(IX-USU) = WS-LOGIN-PESQUISA
028800         SET IX-USU-ACH TO IX-USU
028900         MOVE "S" TO WS-USUARIO-ACHADO.
029000 4055-EXIT.
029100     EXIT.
029200*
029300*    AVISA NO CONSOLE A REJEICAO DE UM CADASTRO DE USUARIO.
029400*
029500 4090-REJEITA-USUARIO.
029600     DISPLAY "LOJA01 - CADASTRO REJEITADO - LOGIN "
029700         CMD-RU-LOGIN " - CODIGO " WS-COD-RETORNO.
029800 4090-EXIT.
029900     EXIT.
030000*
030100*    VALIDA NOME, LOGIN E CATEGORIA DO COMANDO DE CADASTRO.  A
030200*    CATEGORIA E COMPARADA SEM DISTINGUIR MAIUSCULAS DE
030300*    MINUSCULAS, POIS O ARQUIVO DE COMANDOS PODE TRAZER
030400*    "Noob"/"Veterano" OU QUALQUER OUTRA GRAFIA.
030500*
030600 4100-VALIDA-DADOS-USUARIO.
030700     MOVE "00" TO WS-COD-RETORNO.
030800     IF CMD-RU-NOME = SPACES OR LOW-VALUES
030900         MOVE "10" TO WS-COD-RETORNO
031000         GO TO 4100-EXIT.
031100     IF CMD-RU-LOGIN = SPACES OR LOW-VALUES
031200         MOVE "10" TO WS-COD-RETORNO
031300         GO TO 4100-EXIT.
031400     MOVE CMD-RU-TIPO TO WS-TIPO-NORM.
031500     INSPECT WS-TIPO-NORM CONVERTING
031600         "abcdefghijklmnopqrstuvwxyz" TO
031700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031800     MOVE WS-TIPO-NORM TO WS-TIPO-PESQUISA.
031900     PERFORM 4150-LOCALIZA-REGRA THRU 4150-EXIT.
032000     IF NOT REGRA-ACHADA
032100         MOVE "10" TO WS-COD-RETORNO.
032200 4100-EXIT.
032300     EXIT.
032400*
032500*    LOCALIZA A REGRA DA CATEGORIA EM WS-TIPO-PESQUISA.  DEIXA
032600*    O RESULTADO EM REGRA-ACHADA E O INDICE EM IX-REGRA-ACH.
032700*
032800 4150-LOCALIZA-REGRA.
032900     MOVE "N" TO WS-REGRA-ACHADA.
033000     PERFORM 4155-TESTA-REGRA THRU 4155-EXIT
033100         VARYING IX-REGRA FROM 1 BY 1
033200         UNTIL IX-REGRA > 2 OR REGRA-ACHADA.
033300 4150-EXIT.
033400     EXIT.
033500
033600 4155-TESTA-REGRA.
033700     IF RR-TIPO(IX-REGRA) = WS-TIPO-PESQUISA
033800         SET IX-REGRA-ACH TO IX-REGRA
033900         MOVE "S" TO WS-REGRA-ACHADA.
034000 4155-EXIT.
034100     EXIT.
034200*
034300*    INSERE O NOVO USUARIO NO FIM DA TABELA, JA COM O X2P
034400*    INICIAL DA CATEGORIA RESOLVIDA EM 4100.
034500*
034600 4200-INSERE-USUARIO.
034700     ADD 1 TO WS-QTDE-USUARIOS.
034800     SET IX-USU TO WS-QTDE-USUARIOS.
034900     MOVE CMD-RU-NOME             TO USR-NOME(IX-USU).
035000     MOVE CMD-RU-LOGIN            TO USR-LOGIN(IX-USU).
035100     MOVE ZERO                    TO USR-CREDITO(IX-USU).
035200     MOVE RR-X2P-INICIAL(IX-REGRA-ACH) TO USR-X2P(IX-USU).
035300     MOVE RR-TIPO(IX-REGRA-ACH)   TO USR-ROLE(IX-USU).
035400     MOVE ZERO                    TO USR-NUM-JOGOS(IX-USU).
035500 4200-EXIT.
035600     EXIT.
035700*
035800*    COMANDO 02 - DEPOSITA CREDITO NA CONTA DO USUARIO.
035900*
036000 5000-DEPOSITA-CREDITO.
036100     MOVE CMD-DP-LOGIN TO WS-LOGIN-PESQUISA.
036200     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
036300     IF NOT USUARIO-ACHADO
036400         DISPLAY "LOJA01 - DEPOSITO REJEITADO - LOGIN NAO "
036500             "CADASTRADO: " WS-LOGIN-PESQUISA
036600         GO TO 5000-EXIT.
036700     ADD CMD-DP-QUANTIA TO USR-CREDITO(IX-USU-ACH).
036800 5000-EXIT.
036900     EXIT.
037000*
037100*    COMANDO 03 - VENDE UM JOGO AO USUARIO, APLICANDO O
037200*    DESCONTO DA CATEGORIA NO DEBITO E O MULTIPLICADOR DE X2P
037300*    SOBRE O VALOR CHEIO (SEM DESCONTO) DO JOGO.                  CH-044
037400*
037500 6000-VENDE-JOGO.
037600     MOVE "00" TO WS-COD-RETORNO.
037700     MOVE CMD-VD-LOGIN TO WS-LOGIN-PESQUISA.
037800     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
037900     IF NOT USUARIO-ACHADO
038000         MOVE "10" TO WS-COD-RETORNO
038100         PERFORM 6090-REJEITA-VENDA THRU 6090-EXIT
038200         GO TO 6000-EXIT.
038300     PERFORM 6100-VALIDA-DADOS-JOGO THRU 6100-EXIT.
038400     IF NOT RETORNO-OK
038500         PERFORM 6090-REJEITA-VENDA THRU 6090-EXIT
038600         GO TO 6000-EXIT.
038700     MOVE USR-ROLE(IX-USU-ACH) TO WS-TIPO-PESQUISA.
038800     PERFORM 4150-LOCALIZA-REGRA THRU 4150-EXIT.
038900     COMPUTE WS-PRECO-LIQUIDO ROUNDED = CMD-VD-PRECO -
039000         (CMD-VD-PRECO * RR-DESCONTO(IX-REGRA-ACH)).
039100     IF USR-CREDITO(IX-USU-ACH) < WS-PRECO-LIQUIDO
039200         MOVE "22" TO WS-COD-RETORNO
039300         PERFORM 6090-REJEITA-VENDA THRU 6090-EXIT
039400         GO TO 6000-EXIT.
039500     MOVE CMD-VD-NOME-JOGO TO WS-NOME-JOGO-PESQUISA.
039600     PERFORM 6150-LOCALIZA-JOGO-COMPRADO THRU 6150-EXIT.
039700     IF JOGO-ACHADO
039800         MOVE "21" TO WS-COD-RETORNO
039900         PERFORM 6090-REJEITA-VENDA THRU 6090-EXIT
040000         GO TO 6000-EXIT.
040100     PERFORM 6200-MONTA-TAGS-JOGO THRU 6200-EXIT.
040200     SUBTRACT WS-PRECO-LIQUIDO FROM USR-CREDITO(IX-USU-ACH).
040300     ADD 1 TO USR-NUM-JOGOS(IX-USU-ACH).
040400     SET IX-JOG TO USR-NUM-JOGOS(IX-USU-ACH).
040500     MOVE CMD-VD-NOME-JOGO    TO JC-NOME(IX-USU-ACH IX-JOG).
040600     MOVE CMD-VD-PRECO        TO JC-PRECO(IX-USU-ACH IX-JOG).
040700     MOVE WS-TIPO-JOGO-NORM   TO JC-TIPO(IX-USU-ACH IX-JOG).
040800     MOVE WS-TAGS-MONTADAS    TO
040900         JC-JOGABILIDADES(IX-USU-ACH IX-JOG).
041000     MOVE CMD-VD-PRECO TO WS-PRECO-TRUNCADO.
041100     COMPUTE WS-X2P-GANHO =
041200         WS-PRECO-TRUNCADO * RR-X2P-COMPRA-MULT(IX-REGRA-ACH).
041300     ADD WS-X2P-GANHO TO USR-X2P(IX-USU-ACH).
041400     PERFORM 8000-AJUSTA-PAPEL THRU 8000-EXIT.
041500 6000-EXIT.
041600     EXIT.
041700*
041800*    AVISA NO CONSOLE A REJEICAO DE UMA VENDA.
041900*
042000 6090-REJEITA-VENDA.
042100     DISPLAY "LOJA01 - VENDA REJEITADA - LOGIN " CMD-VD-LOGIN
042200         " JOGO " CMD-VD-NOME-JOGO " - CODIGO " WS-COD-RETORNO.
042300 6090-EXIT.
042400     EXIT.
042500*
042600*    VALIDA NOME E TIPO DO JOGO.  O TIPO E COMPARADO SEM
042700*    DISTINGUIR MAIUSCULAS DE MINUSCULAS (LUTA/RPG/PLATAFORMA).
042800*    AS JOGABILIDADES, POR VIREM EM INDICADORES S/N PROPRIOS
042900*    (REQ.041), NAO PRECISAM DE VALIDACAO A PARTE.
043000*
043100 6100-VALIDA-DADOS-JOGO.
043200     MOVE "00" TO WS-COD-RETORNO.
043300     IF CMD-VD-NOME-JOGO = SPACES OR LOW-VALUES
043400         MOVE "20" TO WS-COD-RETORNO
043500         GO TO 6100-EXIT.
043600     MOVE CMD-VD-TIPO TO WS-TIPO-JOGO-NORM.
043700     INSPECT WS-TIPO-JOGO-NORM CONVERTING
043800         "abcdefghijklmnopqrstuvwxyz" TO
043900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044000     IF WS-TIPO-JOGO-NORM NOT = "LUTA      " AND
044100        WS-TIPO-JOGO-NORM NOT = "RPG       " AND
044200        WS-TIPO-JOGO-NORM NOT = "PLATAFORMA"
044300             MOVE "20" TO WS-COD-RETORNO.
044400 6100-EXIT.
044500     EXIT.
044600*
044700*    VERIFICA SE O USUARIO JA POSSUI O JOGO COMPRADO (EVITA
044800*    VENDA DUPLICADA DO MESMO JOGO AO MESMO USUARIO).
044900*
045000 6150-LOCALIZA-JOGO-COMPRADO.
045100     MOVE "N" TO WS-JOGO-ACHADO.
045200     PERFORM 6155-TESTA-JOGO-COMPRADO THRU 6155-EXIT
045300         VARYING IX-JOG FROM 1 BY 1
045400         UNTIL IX-JOG > USR-NUM-JOGOS(IX-USU-ACH) OR JOGO-ACHADO.
045500 6150-EXIT.
045600     EXIT.
045700
045800 6155-TESTA-JOGO-COMPRADO.
045900     IF JC-NOME(IX-USU-ACH IX-JOG) = WS-NOME-JOGO-PESQUISA
046000         SET IX-JOG-ACH TO IX-JOG
046100         MOVE "S" TO WS-JOGO-ACHADO.
046200 6155-EXIT.
046300     EXIT.
046400*
046500*    MONTA A STRING DE JOGABILIDADES DO JOGO VENDIDO A PARTIR
046600*    DOS INDICADORES S/N DO COMANDO, NOS CINCO SLOTS FIXOS DE
046700*    JC-JOGAB-TAGS (ONLINE/OFFLINE/COMPETITIVO/COOPERATIVO/
046800*    MULTIPLAYER).                                    REQ.041
046900*
047000 6200-MONTA-TAGS-JOGO.
047100     MOVE SPACES TO WS-TAGS-MONTADAS.
047200     IF CMD-VD-TAG-ONLINE = "S"
047300         MOVE "ONLINE"      TO WS-TAGS-SLOTS(1).
047400     IF CMD-VD-TAG-OFFLINE = "S"
047500         MOVE "OFFLINE"     TO WS-TAGS-SLOTS(2).
047600     IF CMD-VD-TAG-COMPETITIVO = "S"
047700         MOVE "COMPETITIVO" TO WS-TAGS-SLOTS(3).
047800     IF CMD-VD-TAG-COOPERATIVO = "S"
047900         MOVE "COOPERATIVO" TO WS-TAGS-SLOTS(4).
048000     IF CMD-VD-TAG-MULTIPLAYER = "S"
048100         MOVE "MULTIPLAYER" TO WS-TAGS-SLOTS(5).
048200 6200-EXIT.
048300     EXIT.
048400*
048500*    COMANDO 04 - PREMIA O USUARIO EM X2P PELAS JOGABILIDADES
048600*    DO JOGO INDICADO, CONFORME A TABELA DE PREMIO DA
048700*    CATEGORIA.                                       REQ.041
048800*
048900 7000-PREMIA-JOGADA.
049000     MOVE CMD-JG-LOGIN TO WS-LOGIN-PESQUISA.
049100     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
049200     IF NOT USUARIO-ACHADO
049300         MOVE "10" TO WS-COD-RETORNO
049400         PERFORM 7090-REJEITA-JOGADA THRU 7090-EXIT
049500         GO TO 7000-EXIT.
049600     MOVE CMD-JG-NOME-JOGO TO WS-NOME-JOGO-PESQUISA.
049700     PERFORM 7100-LOCALIZA-JOGO-USUARIO THRU 7100-EXIT.
049800     IF NOT JOGO-ACHADO
049900         MOVE "23" TO WS-COD-RETORNO
050000         PERFORM 7090-REJEITA-JOGADA THRU 7090-EXIT
050100         GO TO 7000-EXIT.
050200     MOVE USR-ROLE(IX-USU-ACH) TO WS-TIPO-PESQUISA.
050300     PERFORM 4150-LOCALIZA-REGRA THRU 4150-EXIT.
050400     PERFORM 7050-SOMA-PREMIO-TAG THRU 7050-EXIT
050500         VARYING WS-TAG FROM 1 BY 1 UNTIL WS-TAG > 5.
050600     PERFORM 8000-AJUSTA-PAPEL THRU 8000-EXIT.
050700 7000-EXIT.
050800     EXIT.
050900
051000 7050-SOMA-PREMIO-TAG.
051100     IF JC-JOGAB-TAGS(IX-USU-ACH IX-JOG-ACH WS-TAG) NOT = SPACES
051200         PERFORM 7060-VARRE-TAGS-PREMIO THRU 7060-EXIT
051300             VARYING IX-PREMIO FROM 1 BY 1 UNTIL IX-PREMIO > 5.
051400 7050-EXIT.
051500     EXIT.
051600
051700 7060-VARRE-TAGS-PREMIO.
051800     IF RR-PREMIO-TAG(IX-REGRA-ACH IX-PREMIO) =
051900        JC-JOGAB-TAGS(IX-USU-ACH IX-JOG-ACH WS-TAG)
052000             ADD RR-PREMIO-VALOR(IX-REGRA-ACH IX-PREMIO)
052100                 TO USR-X2P(IX-USU-ACH).
052200 7060-EXIT.
052300     EXIT.
052400*
052500*    AVISA NO CONSOLE A REJEICAO DE UM PREMIO OU DE UMA
052600*    PUNICAO.
052700*
052800 7090-REJEITA-JOGADA.
052900     DISPLAY "LOJA01 - JOGADA REJEITADA - LOGIN " CMD-JG-LOGIN
053000         " JOGO " CMD-JG-NOME-JOGO " - CODIGO " WS-COD-RETORNO.
053100 7090-EXIT.
053200     EXIT.
053300*
053400*    LOCALIZA, NA LISTA DE JOGOS DO USUARIO ACHADO, O JOGO
053500*    CUJO NOME ESTA EM WS-NOME-JOGO-PESQUISA.
053600*
053700 7100-LOCALIZA-JOGO-USUARIO.
053800     MOVE "N" TO WS-JOGO-ACHADO.
053900     PERFORM 7105-TESTA-JOGO-USUARIO THRU 7105-EXIT
054000         VARYING IX-JOG FROM 1 BY 1
054100         UNTIL IX-JOG > USR-NUM-JOGOS(IX-USU-ACH) OR JOGO-ACHADO.
054200 7100-EXIT.
054300     EXIT.
054400
054500 7105-TESTA-JOGO-USUARIO.
054600     IF JC-NOME(IX-USU-ACH IX-JOG) = WS-NOME-JOGO-PESQUISA
054700         SET IX-JOG-ACH TO IX-JOG
054800         MOVE "S" TO WS-JOGO-ACHADO.
054900 7105-EXIT.
055000     EXIT.
055100*
055200*    COMANDO 05 - PUNE O USUARIO EM X2P PELAS JOGABILIDADES DO
055300*    JOGO INDICADO, CONFORME A TABELA DE PUNICAO DA CATEGORIA.
055400*    OS VALORES DE RR-PUNICAO-VALOR JA VEM NEGATIVOS OU ZERO -
055500*    SOMAR E O BASTANTE PARA DEBITAR O X2P.           REQ.041
055600*
055700 7500-PUNE-JOGADA.
055800     MOVE CMD-JG-LOGIN TO WS-LOGIN-PESQUISA.
055900     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
056000     IF NOT USUARIO-ACHADO
056100         MOVE "10" TO WS-COD-RETORNO
056200         PERFORM 7090-REJEITA-JOGADA THRU 7090-EXIT
056300         GO TO 7500-EXIT.
056400     MOVE CMD-JG-NOME-JOGO TO WS-NOME-JOGO-PESQUISA.
056500     PERFORM 7100-LOCALIZA-JOGO-USUARIO THRU 7100-EXIT.
056600     IF NOT JOGO-ACHADO
056700         MOVE "23" TO WS-COD-RETORNO
056800         PERFORM 7090-REJEITA-JOGADA THRU 7090-EXIT
056900         GO TO 7500-EXIT.
057000     MOVE USR-ROLE(IX-USU-ACH) TO WS-TIPO-PESQUISA.
057100     PERFORM 4150-LOCALIZA-REGRA THRU 4150-EXIT.
057200     PERFORM 7550-SOMA-PUNICAO-TAG THRU 7550-EXIT
057300         VARYING WS-TAG FROM 1 BY 1 UNTIL WS-TAG > 5.
057400     PERFORM 8000-AJUSTA-PAPEL THRU 8000-EXIT.
057500 7500-EXIT.
057600     EXIT.
057700
057800 7550-SOMA-PUNICAO-TAG.
057900     IF JC-JOGAB-TAGS(IX-USU-ACH IX-JOG-ACH WS-TAG) NOT = SPACES
058000         PERFORM 7560-VARRE-TAGS-PUNICAO THRU 7560-EXIT
058100             VARYING IX-PUNICAO FROM 1 BY 1
058200             UNTIL IX-PUNICAO > 5.
058300 7550-EXIT.
058400     EXIT.
058500
058600 7560-VARRE-TAGS-PUNICAO.
058700     IF RR-PUNICAO-TAG(IX-REGRA-ACH IX-PUNICAO) =
058800        JC-JOGAB-TAGS(IX-USU-ACH IX-JOG-ACH WS-TAG)
058900             ADD RR-PUNICAO-VALOR(IX-REGRA-ACH IX-PUNICAO)
059000                 TO USR-X2P(IX-USU-ACH).
059100 7560-EXIT.
059200     EXIT.
059300*
059400*    REAVALIA A CATEGORIA DO USUARIO ACHADO APOS VENDA, PREMIO
059500*    OU PUNICAO.  USUARIO SEM CATEGORIA AINDA DEFINIDA ENTRA
059600*    COMO NOOB; NOOB COM X2P ACIMA DE 1000 E PROMOVIDO A
059700*    VETERANO.                                                    CH-081
059800*
059900 8000-AJUSTA-PAPEL.
060000     IF USR-ROLE(IX-USU-ACH) = SPACES
060100         MOVE "NOOB" TO USR-ROLE(IX-USU-ACH).
060200     IF USR-ROLE(IX-USU-ACH) = "NOOB" AND
060300        USR-X2P(IX-USU-ACH) > 1000
060400             MOVE "NOOB"     TO USR-ROLE(IX-USU-ACH)
060500             MOVE "VETERANO" TO USR-ROLE(IX-USU-ACH).
060600 8000-EXIT.
060700     EXIT.
060800*
060900*    COMANDOS 06 E 07 - CONSULTA DE CREDITO E DE X2P.  NAO HA
061000*    CANAL DE RETORNO NO LOTE - O RESULTADO VAI PARA O
061100*    CONSOLE DE OPERACAO.
061200*
061300 8100-CONSULTA-SALDO.
061400     MOVE CMD-CN-LOGIN TO WS-LOGIN-PESQUISA.
061500     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
061600     IF NOT USUARIO-ACHADO
061700         DISPLAY "LOJA01 - CONSULTA - LOGIN NAO CADASTRADO: "
061800             WS-LOGIN-PESQUISA
061900         GO TO 8100-EXIT.
062000     IF CMD-CONSULTA-CREDITO
062100         DISPLAY "LOJA01 - CREDITO DE " WS-LOGIN-PESQUISA
062200             " = " USR-CREDITO(IX-USU-ACH)
062300     ELSE
062400         DISPLAY "LOJA01 - X2P DE " WS-LOGIN-PESQUISA
062500             " = " USR-X2P(IX-USU-ACH).
062600 8100-EXIT.
062700     EXIT.
062800*
062900*    COMANDO 08 - PROMOCAO MANUAL DE CATEGORIA.  SO E ACEITA
063000*    SE O USUARIO FOR NOOB E JA TIVER X2P ACIMA DE 1000 - DO
063100*    CONTRARIO O PEDIDO E REJEITADO.
063200*
063300 8200-PROMOVE-MANUAL.
063400     MOVE CMD-PM-LOGIN TO WS-LOGIN-PESQUISA.
063500     PERFORM 4050-LOCALIZA-USUARIO THRU 4050-EXIT.
063600     IF NOT USUARIO-ACHADO
063700         MOVE "10" TO WS-COD-RETORNO
063800         PERFORM 8290-REJEITA-PROMOCAO THRU 8290-EXIT
063900         GO TO 8200-EXIT.
064000     IF USR-ROLE(IX-USU-ACH) = "NOOB" AND
064100        USR-X2P(IX-USU-ACH) > 1000
064200             MOVE "VETERANO" TO USR-ROLE(IX-USU-ACH)
064300         ELSE
064400             MOVE "30" TO WS-COD-RETORNO
064500             PERFORM 8290-REJEITA-PROMOCAO THRU 8290-EXIT.
064600 8200-EXIT.
064700     EXIT.
064800*
064900*    AVISA NO CONSOLE A REJEICAO DE UMA PROMOCAO MANUAL.
065000*
065100 8290-REJEITA-PROMOCAO.
065200     DISPLAY "LOJA01 - PROMOCAO REJEITADA - LOGIN " CMD-PM-LOGIN
065300         " - CODIGO " WS-COD-RETORNO.
065400 8290-EXIT.
065500     EXIT.
065600*
065700*    COMANDO 09 - EMITE O RELATORIO DE USUARIOS COM A SITUACAO
065800*    DA TABELA NO MOMENTO EM QUE O COMANDO FOI LIDO.              CH-068
065900*
066000 9000-EMITE-RELATORIO.
066100     ACCEPT WS-DATA-SISTEMA FROM DATE.
066200     MOVE WS-DIA-SIS TO DIA-REL.
066300     MOVE WS-MES-SIS TO MES-REL.
066400     MOVE WS-ANO-SIS TO ANO-REL.
066500     WRITE REG-RELATORIO FROM LINHA-CABECALHO
066600         AFTER ADVANCING TOP-OF-FORM.
066700     WRITE REG-RELATORIO FROM LINHA-COLUNAS
066800         AFTER ADVANCING 2 LINES.
066900     WRITE REG-RELATORIO FROM LINHA-TRACO-REL
067000         AFTER ADVANCING 1 LINE.
067100     PERFORM 9050-IMPRIME-USUARIO THRU 9050-EXIT
067200         VARYING IX-USU FROM 1 BY 1
067300         UNTIL IX-USU > WS-QTDE-USUARIOS.
067400 9000-EXIT.
067500     EXIT.
067600
067700 9050-IMPRIME-USUARIO.
067800     MOVE USR-NOME(IX-USU)  TO REL-NOME.
067900     MOVE USR-LOGIN(IX-USU) TO REL-LOGIN.
068000     MOVE USR-CREDITO(IX-USU) TO WS-CREDITO-EDITADO.
068100     MOVE WS-CREDITO-EDITADO TO REL-CREDITO.
068200     MOVE USR-X2P(IX-USU)   TO REL-X2P.
068300     IF USR-ROLE-NOOB(IX-USU)
068400         MOVE "Noob    " TO REL-ROLE
068500     ELSE
068600         MOVE "Veterano" TO REL-ROLE.
068700     MOVE USR-NUM-JOGOS(IX-USU) TO REL-NUM-JOGOS.
068800     WRITE REG-RELATORIO FROM RELATORIO-LINHA
068900         AFTER ADVANCING 1 LINE.
069000 9050-EXIT.
069100     EXIT.
069200*
069300*    FECHA OS ARQUIVOS E ENCERRA A RODADA.
069400*
069500 9900-ENCERRA-PROCESSAMENTO.
069600     CLOSE COMANDOS.
069700     CLOSE RELATORIO.
069800 9900-EXIT.
069900     EXIT.
