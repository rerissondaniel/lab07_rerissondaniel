000100******************************************************************
000200*    COPY LOJAUSR                                               *
000300*    CENTRAL P2-CG - CADASTRO DE USUARIOS (TABELA EM MEMORIA)   *
000400*    CONTEM O ROL DE USUARIOS DO CLUBE DE FIDELIDADE E, PARA    *
000500*    CADA USUARIO, A RELACAO DE JOGOS QUE ELE JA COMPROU.       *
000600*    NAO EXISTE ARQUIVO DE CADASTRO - A TABELA VIVE SO DURANTE  *
000700*    A RODADA DE PROCESSAMENTO (VIDE LOJA01, SECAO 4000).       *
000800*-----------------------------------------------------------------
000900*    V.SOARES   05/03/91  PRIMEIRA VERSAO - 50 USUARIOS.
001000*    A.PEREIRA  14/09/94  AMPLIADA PARA 100 USUARIOS (REQ.017).
001100*    M.COSTA    22/01/99  AJUSTE Y2K - ANO-CHE PASSOU A SER
001200*                         TRATADO PELA ROTINA DE DATA DO LOJA01,
001300*                         SEM IMPACTO NESTA COPY.
001400******************************************************************
001500 01  TB-USUARIOS.
001600     05  TB-USU OCCURS 100 TIMES INDEXED BY IX-USU.
001700         10  USR-NOME                PIC X(30).
001800         10  USR-LOGIN                PIC X(15).
001900         10  USR-CREDITO              PIC S9(07)V99 COMP-3.
002000         10  USR-X2P                  PIC S9(07) COMP-3.
002100         10  USR-ROLE                 PIC X(08).
002200             88  USR-ROLE-NOOB             VALUE "NOOB".
002300             88  USR-ROLE-VETERANO         VALUE "VETERANO".
002400         10  USR-NUM-JOGOS            PIC 9(03).
002500         10  USR-JOGOS OCCURS 999 TIMES INDEXED BY IX-JOG.
002600             15  JC-NOME              PIC X(30).
002700             15  JC-PRECO             PIC S9(05)V99 COMP-3.
002800             15  JC-TIPO              PIC X(10).
002900                 88  JC-TIPO-LUTA            VALUE "LUTA      ".
003000                 88  JC-TIPO-RPG             VALUE "RPG       ".
003100                 88  JC-TIPO-PLATAFORMA      VALUE "PLATAFORMA".
003200             15  JC-JOGABILIDADES     PIC X(60).
003300             15  JC-JOGAB-TAGS REDEFINES JC-JOGABILIDADES
003400                                      OCCURS 5 TIMES PIC X(12).
003500         10  FILLER                   PIC X(05).
003600     05  FILLER                       PIC X(10).
