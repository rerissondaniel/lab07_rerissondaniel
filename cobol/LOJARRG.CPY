000100******************************************************************
000200*    COPY LOJARRG                                               *
000300*    CENTRAL P2-CG - TABELA DE REGRAS POR CATEGORIA DE USUARIO  *
000400*    (NOOB / VETERANO).  CARREGADA EM MEMORIA PELA SECAO 2000   *
000500*    DO LOJA01 A CADA RODADA - NAO HA ARQUIVO DE PARAMETROS.    *
000600*-----------------------------------------------------------------
000700*    V.SOARES   05/03/91  PRIMEIRA VERSAO (SO DESCONTO E X2P).
000800*    A.PEREIRA  03/11/95  INCLUIDAS AS TABELAS DE PREMIO E DE
000900*                         PUNICAO POR JOGABILIDADE (REQ.041).
001000******************************************************************
001100 01  TB-REGRAS.
001200     05  TB-REGRA OCCURS 2 TIMES INDEXED BY IX-REGRA.
001300         10  RR-TIPO                  PIC X(08).
001400         10  RR-DESCONTO              PIC S9V999 COMP-3.
001500         10  RR-X2P-INICIAL           PIC S9(07) COMP-3.
001600         10  RR-X2P-COMPRA-MULT       PIC S9(03) COMP-3.
001700         10  RR-PREMIO OCCURS 5 TIMES INDEXED BY IX-PREMIO.
001800             15  RR-PREMIO-TAG        PIC X(12).
001900             15  RR-PREMIO-VALOR      PIC S9(03) COMP-3.
002000         10  RR-PUNICAO OCCURS 5 TIMES INDEXED BY IX-PUNICAO.
002100             15  RR-PUNICAO-TAG       PIC X(12).
002200             15  RR-PUNICAO-VALOR     PIC S9(03) COMP-3.
002300         10  FILLER                   PIC X(04).
002400     05  FILLER                       PIC X(05).
